000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CEVT0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL EVENTO DE INGRESO   *
000600*               DE SESION DE CLIENTE (START/STOP) LEIDO DEL      *
000700*               ARCHIVO DE ENTRADA DEL MONITOR DE CACHE.         *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 150 POSICIONES.                           *
001200*           PREFIJO  : EVT0.                                     *
001300*                                                                *
001400* MANTENIMIENTO                                                  *
001500* ---------- ------------  --------------------------------------*
001600* 14/04/1986 gforrich      Version inicial - senal START/STOP    *
001700*                          de la central telefonica.             *
001800* 08/09/1995 ecampos       Alta de IP-ADDR/DESCRIPTION (acceso   *
001900*                          por red de los nuevos NAS de disco).  *
002000* 15/03/2001 MIBARRA       Alta de EVT0-88-PUBLISH (ciclo mani-  *
002100*                          fiesto forzado por evento).           *
002200******************************************************************
002300
002400     05  NE7CEVT0.
002500         10  EVT0-ROUTING-KEY              PIC X(10).
002600             88  EVT0-88-START                     VALUE 'start     '.
002700             88  EVT0-88-STOP                      VALUE 'stop      '.
002800             88  EVT0-88-PUBLISH                   VALUE 'publish   '.
002900         10  EVT0-EVENT-TIME                PIC 9(10).
003000         10  EVT0-PHONE                     PIC X(20).
003100         10  EVT0-IP-ADDR                   PIC X(15).
003200         10  EVT0-REGION                    PIC X(20).
003300         10  EVT0-GUID                      PIC X(36).
003400         10  EVT0-DESCRIPTION               PIC X(30).
003500         10  FILLER                         PIC X(09).
