000100******************************************************************
000200* Program name:    NE7C1100                                     *
000300* Original author: gforrich.                                    *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 14/04/1986 gforrich      Initial version. Insert/update/delete*
000900*                          of the active-line cache fed by the *
001000*                          exchange switch START/STOP signals.  *
001100* 02/11/1988 gforrich      Added REGION for multi-exchange      *
001200*                          rollup reporting.                   *
001300* 20/06/1991 ecampos       Added GUID so Billing can correlate  *
001400*                          a cache row back to a call detail.  *
001500* 08/09/1995 ecampos       Added IP-ADDR/DESCRIPTION - network  *
001600*                          access servers now feed dial-IP      *
001700*                          session starts through this copy.   *
001800* 01/12/1998 MIBARRA       Y2K review: EVT0-EVENT-TIME and all  *
001900*                          cache timestamps are 10-digit epoch  *
002000*                          seconds, not 2-digit years. No code  *
002100*                          change required. Certified Y2K ready.*
002200* 15/03/2001 MIBARRA       Added COOLDOWN-EXPIRY/TASKED-TIME.   *
002300*                          STOP no longer removes a row that is*
002400*                          serving cooldown for the campaign    *
002500*                          manifest (req. MKTG-0117).           *
002600* 09/07/2004 gforrich      SEQ-NO added to break ties on        *
002700*                          DATE-CREATED for the manifest sort.  *
002800* 22/01/2009 ecampos       Reject path now also counts toward   *
002900*                          end-of-job statistics (WS-RECHAZOS). *
003000* 19/08/2013 PRAMIREZ     LINKAGE SECTION items renamed to the  *
003100*                         shop WS- standard; the LK- prefix was *
003200*                         never a house convention.             *
003300* 26/08/2013 PRAMIREZ     Added standalone WS-PGM-RELEASE and    *
003400*                         WS-VECES-LLAMADO for run-to-run trace. *
003500******************************************************************
003600*                                                               *
003700*          I D E N T I F I C A T I O N  D I V I S I O N         *
003800*                                                               *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  NE7C1100.
004200 AUTHOR. GUILLERMO FORRICH.
004300 INSTALLATION. IBM Z/OS.
004400 DATE-WRITTEN. 14/04/1986.
004500 DATE-COMPILED. 26/08/2013.
004600 SECURITY. CONFIDENTIAL.
004700******************************************************************
004800*                                                               *
004900*   NE7C1100 - ALTA/ACTUALIZACION/BAJA DE LA CACHE DE CLIENTES  *
005000*   ACTIVOS.  LLAMADO POR NE7C1000 POR CADA EVENTO START/STOP   *
005100*   LEIDO DEL ARCHIVO DE ENTRADA.  MANTIENE NEOSB36.CACH01.     *
005200*                                                               *
005300******************************************************************
005400*                                                               *
005500*             E N V I R O N M E N T   D I V I S I O N           *
005600*                                                               *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-3090.
006200 OBJECT-COMPUTER. IBM-3090.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS NE7C-ALPHA-CLASS IS 'A' THRU 'Z'
006600     UPSI-0 ON STATUS IS NE7C-TRAZA-ON
006700            OFF STATUS IS NE7C-TRAZA-OFF.
006800******************************************************************
006900*                                                               *
007000*                      D A T A   D I V I S I O N                *
007100*                                                               *
007200******************************************************************
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500
007600******************************************************************
007700*                  ITEMS SUELTOS DE CONTROL.                    *
007800******************************************************************
007900 77  WS-PGM-RELEASE                PIC X(06) VALUE '13.230'.
008000 77  WS-VECES-LLAMADO              PIC 9(07) COMP VALUE ZERO.
008100******************************************************************
008200*                    DEFINICION DE CONSTANTES.                  *
008300******************************************************************
008400 01  CT-CONSTANTES.
008500     05 CT-RUTINA                  PIC X(08) VALUE 'NE7C1100'.
008600     05 CT-TABLA-CACHE             PIC X(08) VALUE 'CACH01  '.
008700
008800 01  ME-MENSAJES.
008900     05 ME-CLAVE-INVALIDA          PIC X(07) VALUE 'NEE7001'.
009000     05 ME-ALTA-NUEVA              PIC X(07) VALUE 'NEE7002'.
009100     05 ME-ACTUALIZA               PIC X(07) VALUE 'NEE7003'.
009200     05 ME-STOP-SIN-CACHE          PIC X(07) VALUE 'NEE7005'.
009300
009400******************************************************************
009500*                    DEFINICION DE SWITCHES.                    *
009600******************************************************************
009700 01  SW-SWITCHES.
009800     05 SW-SQLCODE                 PIC S9(09) COMP.
009900        88 SQLCODE-88-OK                           VALUE 0.
010000        88 SQLCODE-88-NOTFND                       VALUE +100.
010100        88 SQLCODE-88-DUPLICADO                     VALUE -803.
010200
010300******************************************************************
010400*                  CONTADORES DE FIN DE CORRIDA.                *
010500******************************************************************
010600 01  WS-CONTADORES.
010700     05 WS-ALTAS                   PIC 9(07) COMP.
010800     05 WS-ACTUALIZACIONES         PIC 9(07) COMP.
010900     05 WS-BAJAS                   PIC 9(07) COMP.
011000     05 WS-RECHAZOS                PIC 9(07) COMP.
011100 01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
011200     05 WS-ALTAS-ED                PIC Z(06)9.
011300     05 WS-ACTUALIZACIONES-ED       PIC Z(06)9.
011400     05 WS-BAJAS-ED                PIC Z(06)9.
011500     05 WS-RECHAZOS-ED             PIC Z(06)9.
011600
011700******************************************************************
011800*            VISTA EDITADA DE LA FECHA/HORA DEL EVENTO.         *
011900******************************************************************
012000 01  WS-NOW-TIMESTAMP.
012100     05 WS-NOW-EPOCH               PIC 9(10).
012200 01  WS-NOW-TIMESTAMP-ED REDEFINES WS-NOW-TIMESTAMP.
012300     05 WS-NOW-EPOCH-ED            PIC Z(09)9.
012400
012500******************************************************************
012600*     VISTA DEL TELEFONO EN GRUPOS, PARA MENSAJES DE BITACORA.  *
012700******************************************************************
012800 01  WS-PHONE-WORK.
012900     05 WS-PHONE-FULL              PIC X(20).
013000 01  WS-PHONE-WORK-R REDEFINES WS-PHONE-WORK.
013100     05 WS-PHONE-GRP1              PIC X(04).
013200     05 WS-PHONE-GRP2              PIC X(04).
013300     05 WS-PHONE-GRP3              PIC X(12).
013400
013500******************************************************************
013600*                    DEFINICION DE DCLGEN Y SQL                 *
013700******************************************************************
013800     EXEC SQL
013900        INCLUDE SQLCA
014000     END-EXEC.
014100
014200     EXEC SQL
014300        INCLUDE NE7CCAC0
014400     END-EXEC.
014500
014600******************************************************************
014700*                     DEFINICION DE LINKAGE                     *
014800******************************************************************
014900 LINKAGE SECTION.
015000 01  WS-EVENTO-01.
015100     COPY NE7CEVT0.
015200 01  WS-RETORNO-01.
015300     COPY NE7CRET0.
015400
015500******************************************************************
015600*                                                               *
015700*              P R O C E D U R E   D I V I S I O N              *
015800*                                                               *
015900******************************************************************
016000 PROCEDURE DIVISION USING WS-EVENTO-01 WS-RETORNO-01.
016100
016200******************************************************************
016300*                        0000-MAINLINE                          *
016400******************************************************************
016500 0000-MAINLINE.
016600
016700     PERFORM 1000-INICIO
016800        THRU 1000-INICIO-EXIT
016900
017000     PERFORM 2000-PROCESO
017100        THRU 2000-PROCESO-EXIT
017200
017300     PERFORM 3000-FIN.
017400
017500******************************************************************
017600*                         1000-INICIO                           *
017700******************************************************************
017800 1000-INICIO.
017900
018000     ADD 1                             TO WS-VECES-LLAMADO
018100     INITIALIZE WS-RETORNO-01
018200     SET RET0-88-OK                   TO TRUE
018300     MOVE CT-RUTINA                    TO RET0-PROGRAMA
018400     MOVE EVT0-EVENT-TIME              TO WS-NOW-EPOCH
018500     MOVE EVT0-PHONE                   TO WS-PHONE-FULL.
018600
018700 1000-INICIO-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100*                        2000-PROCESO                           *
019200*  DESPACHA POR CLAVE DE RUTEO. NE7C1000 YA RETIRO LAS CLAVES    *
019300*  'publish' ANTES DE LLAMAR; CUALQUIER OTRA COSA QUE NO SEA     *
019400*  'start' O 'stop' ES RECHAZADA AQUI.                          *
019500******************************************************************
019600 2000-PROCESO.
019700
019800     EVALUATE TRUE
019900         WHEN EVT0-88-START
020000              PERFORM 2100-START-RULE
020100                 THRU 2100-START-RULE-EXIT
020200         WHEN EVT0-88-STOP
020300              PERFORM 2200-STOP-RULE
020400                 THRU 2200-STOP-RULE-EXIT
020500         WHEN OTHER
020600              PERFORM 2900-RECHAZA-CLAVE
020700                 THRU 2900-RECHAZA-CLAVE-EXIT
020800     END-EVALUATE.
020900
021000 2000-PROCESO-EXIT.
021100     EXIT.
021200
021300******************************************************************
021400*                      2100-START-RULE                          *
021500*  SI EL TELEFONO NO EXISTE EN LA CACHE, SE DA ALTA. SI YA       *
021600*  EXISTE, SE REFRESCA UNICAMENTE LAST-ACTIVE (FECHA DE ALTA,    *
021700*  GUID Y ESTADO DE ENFRIAMIENTO/PUBLICACION NO SE TOCAN).      *
021800******************************************************************
021900 2100-START-RULE.
022000
022100     MOVE EVT0-PHONE                   TO DCLCAC0-PHONE
022200
022300     EXEC SQL
022400        SELECT LAST_ACTIVE
022500          INTO :DCLCAC0-LAST-ACTIVE
022600          FROM NEOSB36.CACH01
022700         WHERE PHONE = :DCLCAC0-PHONE
022800     END-EXEC
022900
023000     MOVE SQLCODE                       TO SW-SQLCODE
023100
023200     EVALUATE TRUE
023300         WHEN SQLCODE-88-OK
023400              PERFORM 2120-ACTUALIZA-LAST-ACTIVE
023500                 THRU 2120-ACTUALIZA-LAST-ACTIVE-EXIT
023600         WHEN SQLCODE-88-NOTFND
023700              PERFORM 2110-INSERTA-NUEVO
023800                 THRU 2110-INSERTA-NUEVO-EXIT
023900         WHEN OTHER
024000              PERFORM 9800-ABEND-DB2
024100                 THRU 9800-ABEND-DB2-EXIT
024200     END-EVALUATE.
024300
024400 2100-START-RULE-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800*                     2105-PROXIMO-SEQ                          *
024900*  CALCULA EL PROXIMO SEQ-NO, USADO SOLO PARA DESEMPATAR EL      *
025000*  ORDEN DE PUBLICACION (MAS RECIENTES PRIMERO) CUANDO DOS       *
025100*  REGISTROS COMPARTEN LA MISMA FECHA DE ALTA.                  *
025200******************************************************************
025300 2105-PROXIMO-SEQ.
025400
025500     EXEC SQL
025600        SELECT COALESCE(MAX(SEQ_NO), 0)
025700          INTO :DCLCAC0-SEQ-NO
025800          FROM NEOSB36.CACH01
025900     END-EXEC
026000
026100     ADD 1                              TO DCLCAC0-SEQ-NO.
026200
026300 2105-PROXIMO-SEQ-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700*                     2110-INSERTA-NUEVO                        *
026800******************************************************************
026900 2110-INSERTA-NUEVO.
027000
027100     PERFORM 2105-PROXIMO-SEQ
027200        THRU 2105-PROXIMO-SEQ-EXIT
027300
027400     MOVE EVT0-PHONE                    TO DCLCAC0-PHONE
027500     MOVE EVT0-IP-ADDR                  TO DCLCAC0-IP-ADDR
027600     MOVE EVT0-REGION                   TO DCLCAC0-REGION
027700     MOVE EVT0-GUID                     TO DCLCAC0-GUID
027800     MOVE EVT0-DESCRIPTION              TO DCLCAC0-DESCRIPTION
027900     MOVE EVT0-EVENT-TIME               TO DCLCAC0-DATE-CREATED
028000     MOVE EVT0-EVENT-TIME               TO DCLCAC0-LAST-ACTIVE
028100     MOVE ZERO                          TO DCLCAC0-COOLDOWN-EXPIRY
028200     MOVE ZERO                          TO DCLCAC0-TASKED-TIME
028300
028400     EXEC SQL
028500        INSERT INTO NEOSB36.CACH01
028600           ( PHONE, IP_ADDR, REGION, GUID, DESCRIPTION,
028700             DATE_CREATED, LAST_ACTIVE, COOLDOWN_EXPIRY,
028800             TASKED_TIME, SEQ_NO )
028900        VALUES
029000           ( :DCLCAC0-PHONE, :DCLCAC0-IP-ADDR, :DCLCAC0-REGION,
029100             :DCLCAC0-GUID, :DCLCAC0-DESCRIPTION,
029200             :DCLCAC0-DATE-CREATED, :DCLCAC0-LAST-ACTIVE,
029300             :DCLCAC0-COOLDOWN-EXPIRY, :DCLCAC0-TASKED-TIME,
029400             :DCLCAC0-SEQ-NO )
029500     END-EXEC
029600
029700     MOVE SQLCODE                        TO SW-SQLCODE
029800
029900     EVALUATE TRUE
030000         WHEN SQLCODE-88-OK
030100              ADD 1                       TO WS-ALTAS
030200              SET RET0-88-OK              TO TRUE
030300              MOVE ME-ALTA-NUEVA          TO RET0-COD-MENSAJE
030400              MOVE EVT0-PHONE             TO RET0-VAR1-ERROR
030500              DISPLAY 'INSERTED NEW RECORD FOR CUSTOMER PHONE='
030600                      EVT0-PHONE
030700         WHEN OTHER
030800              PERFORM 9800-ABEND-DB2
030900                 THRU 9800-ABEND-DB2-EXIT
031000     END-EVALUATE.
031100
031200 2110-INSERTA-NUEVO-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600*                  2120-ACTUALIZA-LAST-ACTIVE                   *
031700******************************************************************
031800 2120-ACTUALIZA-LAST-ACTIVE.
031900
032000     MOVE EVT0-EVENT-TIME               TO DCLCAC0-LAST-ACTIVE
032100
032200     EXEC SQL
032300        UPDATE NEOSB36.CACH01
032400           SET LAST_ACTIVE = :DCLCAC0-LAST-ACTIVE
032500         WHERE PHONE = :DCLCAC0-PHONE
032600     END-EXEC
032700
032800     MOVE SQLCODE                        TO SW-SQLCODE
032900
033000     EVALUATE TRUE
033100         WHEN SQLCODE-88-OK
033200              ADD 1                       TO WS-ACTUALIZACIONES
033300              SET RET0-88-OK              TO TRUE
033400              MOVE ME-ACTUALIZA          TO RET0-COD-MENSAJE
033500              MOVE EVT0-PHONE             TO RET0-VAR1-ERROR
033600              DISPLAY 'NEW START FOR CUSTOMER IN CACHE. UPDATED '
033700                      'LAST_ACTIVE FOR PHONE=' EVT0-PHONE
033800         WHEN OTHER
033900              PERFORM 9800-ABEND-DB2
034000                 THRU 9800-ABEND-DB2-EXIT
034100     END-EVALUATE.
034200
034300 2120-ACTUALIZA-LAST-ACTIVE-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700*                      2200-STOP-RULE                           *
034800*  BAJA SOLO SI NO ESTA EN ENFRIAMIENTO (COOLDOWN-EXPIRY = 0).   *
034900*  UN REGISTRO EN ENFRIAMIENTO NUNCA SE BORRA POR UN STOP; DE    *
035000*  HACERLO SE ESQUIVARIA LA POLITICA DE ENFRIAMIENTO.            *
035100******************************************************************
035200 2200-STOP-RULE.
035300
035400     MOVE EVT0-PHONE                    TO DCLCAC0-PHONE
035500
035600     EXEC SQL
035700        SELECT COOLDOWN_EXPIRY
035800          INTO :DCLCAC0-COOLDOWN-EXPIRY
035900          FROM NEOSB36.CACH01
036000         WHERE PHONE = :DCLCAC0-PHONE
036100     END-EXEC
036200
036300     MOVE SQLCODE                        TO SW-SQLCODE
036400
036500     EVALUATE TRUE
036600         WHEN SQLCODE-88-NOTFND
036700              PERFORM 2290-AVISA-SIN-CACHE
036800                 THRU 2290-AVISA-SIN-CACHE-EXIT
036900         WHEN SQLCODE-88-OK
037000              IF DCLCAC0-COOLDOWN-EXPIRY EQUAL ZERO
037100                 PERFORM 2210-BORRA-REGISTRO
037200                    THRU 2210-BORRA-REGISTRO-EXIT
037300              ELSE
037400                 PERFORM 2290-AVISA-SIN-CACHE
037500                    THRU 2290-AVISA-SIN-CACHE-EXIT
037600              END-IF
037700         WHEN OTHER
037800              PERFORM 9800-ABEND-DB2
037900                 THRU 9800-ABEND-DB2-EXIT
038000     END-EVALUATE.
038100
038200 2200-STOP-RULE-EXIT.
038300     EXIT.
038400
038500******************************************************************
038600*                    2210-BORRA-REGISTRO                        *
038700******************************************************************
038800 2210-BORRA-REGISTRO.
038900
039000     EXEC SQL
039100        DELETE FROM NEOSB36.CACH01
039200         WHERE PHONE = :DCLCAC0-PHONE
039300     END-EXEC
039400
039500     MOVE SQLCODE                         TO SW-SQLCODE
039600
039700     EVALUATE TRUE
039800         WHEN SQLCODE-88-OK
039900              ADD 1                        TO WS-BAJAS
040000              SET RET0-88-OK               TO TRUE
040100              MOVE EVT0-PHONE              TO RET0-VAR1-ERROR
040200         WHEN OTHER
040300              PERFORM 9800-ABEND-DB2
040400                 THRU 9800-ABEND-DB2-EXIT
040500     END-EVALUATE.
040600
040700 2210-BORRA-REGISTRO-EXIT.
040800     EXIT.
040900
041000******************************************************************
041100*                   2290-AVISA-SIN-CACHE                        *
041200******************************************************************
041300 2290-AVISA-SIN-CACHE.
041400
041500     ADD 1                                TO WS-RECHAZOS
041600     SET RET0-88-COD-AVISO                TO TRUE
041700     MOVE ME-STOP-SIN-CACHE                TO RET0-COD-MENSAJE
041800     MOVE EVT0-PHONE                       TO RET0-VAR1-ERROR
041900     DISPLAY 'RECEIVED STOP FOR CUSTOMER NOT IN CACHE, PHONE='
042000             EVT0-PHONE.
042100
042200 2290-AVISA-SIN-CACHE-EXIT.
042300     EXIT.
042400
042500******************************************************************
042600*                   2900-RECHAZA-CLAVE                          *
042700******************************************************************
042800 2900-RECHAZA-CLAVE.
042900
043000     ADD 1                                TO WS-RECHAZOS
043100     SET RET0-88-COD-ERROR                TO TRUE
043200     MOVE ME-CLAVE-INVALIDA                TO RET0-COD-MENSAJE
043300     MOVE EVT0-ROUTING-KEY                 TO RET0-VAR1-ERROR
043400     DISPLAY 'MESSAGE HAS UNEXPECTED ROUTING KEY '
043500             EVT0-ROUTING-KEY ', REJECTING MESSAGE'.
043600
043700 2900-RECHAZA-CLAVE-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*                          3000-FIN                             *
044200******************************************************************
044300 3000-FIN.
044400
044500     IF NE7C-TRAZA-ON
044600        DISPLAY 'NE7C1100 CALL COUNT THIS RUN: ' WS-VECES-LLAMADO
044700     END-IF
044800
044900     GOBACK.
045000
045100******************************************************************
045200*                      9800-ABEND-DB2                           *
045300******************************************************************
045400 9800-ABEND-DB2.
045500
045600     SET RET0-88-ERR-DB2                   TO TRUE
045700     MOVE CT-RUTINA                         TO RET0-PROGRAMA
045800     MOVE SQLCODE                            TO RET0-SQLCODE
045900     MOVE SQLERRMC                           TO RET0-SQLERRMC
046000     MOVE CT-TABLA-CACHE                     TO RET0-TABLENAME
046100
046200     GOBACK.
046300
046400 9800-ABEND-DB2-EXIT.
046500     EXIT.
