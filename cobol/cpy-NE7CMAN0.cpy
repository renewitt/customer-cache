000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE7CMAN0.                                  *
000300*                                                                *
000400* DESCRIPCION: REGISTRO DEL ARCHIVO MANIFIESTO. UN CICLO DE      *
000500*              PUBLICACION ESCRIBE UN REGISTRO DE ENCABEZADO     *
000600*              (CANTIDAD PUBLICADA) SEGUIDO DE UN REGISTRO DE    *
000700*              DETALLE POR CADA CLIENTE PUBLICADO.               *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 166 POSICIONES.                          *
001200*           PREFIJO  : MAN0 (ENCABEZADO) / MAND (DETALLE).       *
001300*                                                                *
001400* MANTENIMIENTO                                                  *
001500* 15/03/2001 MIBARRA    Version inicial - manifiesto de campana  *
001600*                       de marcado saliente.                    *
001700* 09/07/2004 gforrich   Encabezado de ciclo con cantidad de      *
001800*                       registros publicados (MANH-CYCLE-COUNT). *
001900******************************************************************
002000     05  NE7CMAN0.
002100         10  MAN0-REC-TYPE              PIC X(01).
002200             88  MAN0-88-HEADER                VALUE 'H'.
002300             88  MAN0-88-DETAIL                 VALUE 'D'.
002400         10  MAN0-DETAIL-DATA.
002500             15  MAND-PHONE              PIC X(20).
002600             15  MAND-IP-ADDR            PIC X(15).
002700             15  MAND-REGION             PIC X(20).
002800             15  MAND-GUID               PIC X(36).
002900             15  MAND-DESCRIPTION        PIC X(30).
003000             15  MAND-DATE-CREATED       PIC 9(10).
003100             15  MAND-LAST-ACTIVE        PIC 9(10).
003200             15  MAND-COOLDOWN-EXPIRY    PIC 9(10).
003300             15  MAND-TASKED-TIME        PIC 9(10).
003400             15  FILLER                  PIC X(04).
003500         10  MAN0-HEADER-AREA REDEFINES MAN0-DETAIL-DATA.
003600             15  MANH-CYCLE-COUNT        PIC 9(05).
003700             15  MANH-CYCLE-TIME         PIC 9(10).
003800             15  FILLER                  PIC X(150).
