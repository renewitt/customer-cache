000100******************************************************************
000200* Program name:    NE7C1300                                     *
000300* Original author: gforrich.                                    *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 14/04/1986 gforrich      Initial version. Nightly job purges  *
000900*                          lines from the active cache whose    *
001000*                          active window already expired.       *
001100* 15/03/2001 MIBARRA       Adds cooldown and publishes the hot  *
001200*                          list of active lines to the outbound*
001300*                          dialer manifest, on top of the       *
001400*                          existing nightly prune pass           *
001500*                          (req. MKTG-0117).                    *
001600* 11/02/2002 gforrich      Cooldown rest period externalized to *
001700*                          parameter CT-COOLDOWN-TIME instead of*
001800*                          the hardcoded value MIBARRA shipped. *
001900* 30/09/2002 gforrich      Backfill step - a cooled line still  *
002000*                          inside its active window is released*
002100*                          early instead of waiting it out.     *
002200* 09/07/2004 ecampos       Trim by DATE-CREATED (not LAST-ACTIVE)*
002300*                          so a frequent caller never looks new.*
002400* 14/11/2007 ecampos       Oversize warning logged when the     *
002500*                          eligible count still exceeds the     *
002600*                          manifest size after pruning.         *
002700* 03/05/2012 ROJASL        Header record now carries the cycle  *
002800*                          published count ahead of the detail  *
002900*                          rows (req. AUDIT-4402).               *
003000* 19/08/2013 PRAMIREZ     LINKAGE SECTION items renamed to the  *
003100*                         shop WS- standard; the LK- prefix was *
003200*                         never a house convention.             *
003300* 26/08/2013 PRAMIREZ     Added standalone WS-PGM-RELEASE and    *
003400*                         WS-VECES-LLAMADO for run-to-run trace. *
003500******************************************************************
003600*                                                               *
003700*          I D E N T I F I C A T I O N  D I V I S I O N         *
003800*                                                               *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  NE7C1300.
004200 AUTHOR. GUILLERMO FORRICH.
004300 INSTALLATION. IBM Z/OS.
004400 DATE-WRITTEN. 14/04/1986.
004500 DATE-COMPILED. 26/08/2013.
004600 SECURITY. CONFIDENTIAL.
004700******************************************************************
004800*                                                               *
004900*   NE7C1300 - PODA, ENFRIAMIENTO Y PUBLICACION DEL MANIFIESTO  *
005000*   DE LA CACHE DE CLIENTES ACTIVOS.  LLAMADO POR NE7C1000 EN   *
005100*   CADA CICLO DE PUBLICACION (EVENTO 'publish' O FIN DE        *
005200*   ARCHIVO DE ENTRADA).                                        *
005300*                                                               *
005400******************************************************************
005500*                                                               *
005600*             E N V I R O N M E N T   D I V I S I O N           *
005700*                                                               *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-3090.
006300 OBJECT-COMPUTER. IBM-3090.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS NE7C-ALPHA-CLASS IS 'A' THRU 'Z'
006700     UPSI-0 ON STATUS IS NE7C-TRAZA-ON
006800            OFF STATUS IS NE7C-TRAZA-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT MANIFIESTO-SAL  ASSIGN TO NE7CMOUT
007300            ORGANIZATION IS SEQUENTIAL
007400            ACCESS MODE IS SEQUENTIAL
007500            FILE STATUS IS WS-FS-MANIFIESTO.
007600******************************************************************
007700*                                                               *
007800*                      D A T A   D I V I S I O N                *
007900*                                                               *
008000******************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 FD  MANIFIESTO-SAL
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORD CONTAINS 166 CHARACTERS.
008900 01  WS-REG-MANIFIESTO.
009000     COPY NE7CMAN0.
009100
009200 WORKING-STORAGE SECTION.
009300
009400******************************************************************
009500*                  ITEMS SUELTOS DE CONTROL.                    *
009600******************************************************************
009700 77  WS-PGM-RELEASE                PIC X(06) VALUE '13.238'.
009800 77  WS-VECES-LLAMADO              PIC 9(07) COMP VALUE ZERO.
009900******************************************************************
010000*                    DEFINICION DE CONSTANTES.                  *
010100******************************************************************
010200 01  CT-CONSTANTES.
010300     05 CT-RUTINA                  PIC X(08) VALUE 'NE7C1300'.
010400     05 CT-TABLA-CACHE             PIC X(08) VALUE 'CACH01  '.
010500
010600 01  CT-PARAMETROS.
010700     05 CT-MANIFEST-SIZE           PIC 9(05) COMP  VALUE 5.
010800     05 CT-COOLDOWN-TIME           PIC 9(10) COMP  VALUE 300.
010900     05 CT-ACTIVE-TIME             PIC 9(10) COMP  VALUE 60.
011000
011100******************************************************************
011200*      VISTA DE TABLA DE LOS CODIGOS DE MENSAJE DE BITACORA.    *
011300******************************************************************
011400 01  WS-MENSAJES-LISTA.
011500     05 WS-MENSAJE-01              PIC X(07) VALUE 'NEE7021'.
011600     05 WS-MENSAJE-02              PIC X(07) VALUE 'NEE7022'.
011700     05 WS-MENSAJE-03              PIC X(07) VALUE 'NEE7023'.
011800     05 WS-MENSAJE-04              PIC X(07) VALUE 'NEE7024'.
011900 01  WS-MENSAJES-TABLA REDEFINES WS-MENSAJES-LISTA.
012000     05 WS-MENSAJE-TB OCCURS 4 TIMES
012100                                   PIC X(07).
012200
012300 01  WS-FS-MANIFIESTO              PIC X(02).
012400
012500******************************************************************
012600*                    DEFINICION DE SWITCHES.                    *
012700******************************************************************
012800 01  SW-SWITCHES.
012900     05 SW-SQLCODE                 PIC S9(09) COMP.
013000        88 SQLCODE-88-OK                           VALUE 0.
013100        88 SQLCODE-88-NOTFND                       VALUE +100.
013200
013300******************************************************************
013400*                  CONTADORES DEL CICLO.                        *
013500******************************************************************
013600 01  WS-CONTADORES.
013700     05 WS-POD-EXPIRADOS           PIC 9(07) COMP.
013800     05 WS-POD-ENFRIADOS           PIC 9(07) COMP.
013900     05 WS-ELEGIBLES-ANTES         PIC 9(07) COMP.
014000     05 WS-ELEGIBLES-FINAL         PIC 9(07) COMP.
014100     05 WS-PUBLICADOS              PIC 9(07) COMP.
014200     05 WS-DESCARTADOS             PIC 9(07) COMP.
014300     05 WS-ESCRITOS                PIC 9(07) COMP.
014400 01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
014500     05 WS-POD-EXPIRADOS-ED        PIC Z(06)9.
014600     05 WS-POD-ENFRIADOS-ED        PIC Z(06)9.
014700     05 WS-ELEGIBLES-ANTES-ED       PIC Z(06)9.
014800     05 WS-ELEGIBLES-FINAL-ED       PIC Z(06)9.
014900     05 WS-PUBLICADOS-ED           PIC Z(06)9.
015000     05 WS-DESCARTADOS-ED          PIC Z(06)9.
015100     05 WS-ESCRITOS-ED             PIC Z(06)9.
015200
015300******************************************************************
015400*            VISTA EDITADA DEL RELOJ DE CORRIDA ('AHORA').      *
015500******************************************************************
015600 01  WS-AHORA-AREA.
015700     05 WS-AHORA                   PIC 9(10).
015800 01  WS-AHORA-AREA-ED REDEFINES WS-AHORA-AREA.
015900     05 WS-AHORA-ED                PIC Z(09)9.
016000
016100******************************************************************
016200*                    DEFINICION DE DCLGEN Y SQL                 *
016300******************************************************************
016400     EXEC SQL
016500        INCLUDE SQLCA
016600     END-EXEC.
016700
016800     EXEC SQL
016900        INCLUDE NE7CCAC0
017000     END-EXEC.
017100
017200******************************************************************
017300*   CURSOR DE SELECCION DE ELEGIBLES - MAS NUEVOS POR FECHA DE   *
017400*   ALTA PRIMERO; LOS EMPATES SE RESUELVEN POR SEQ-NO, QUE       *
017500*   REFLEJA EL ORDEN DE INSERCION (EL MAS RECIENTE GANA).        *
017600******************************************************************
017700     EXEC SQL
017800        DECLARE CSR-ELEGIBLES CURSOR FOR
017900        SELECT PHONE, IP_ADDR, REGION, GUID, DESCRIPTION,
018000               DATE_CREATED, LAST_ACTIVE, COOLDOWN_EXPIRY,
018100               TASKED_TIME
018200          FROM NEOSB36.CACH01
018300         WHERE COOLDOWN_EXPIRY = 0
018400           AND LAST_ACTIVE + :CT-ACTIVE-TIME >= :WS-AHORA
018500         ORDER BY DATE_CREATED DESC, SEQ_NO DESC
018600     END-EXEC.
018700
018800******************************************************************
018900*                     DEFINICION DE LINKAGE                     *
019000******************************************************************
019100 LINKAGE SECTION.
019200 01  WS-PARM-AHORA-01.
019300     05  PARM-AHORA                PIC 9(10).
019400 01  WS-RETORNO-01.
019500     COPY NE7CRET0.
019600
019700******************************************************************
019800*                                                               *
019900*              P R O C E D U R E   D I V I S I O N              *
020000*                                                               *
020100******************************************************************
020200 PROCEDURE DIVISION USING WS-PARM-AHORA-01 WS-RETORNO-01.
020300
020400******************************************************************
020500*                        0000-MAINLINE                          *
020600******************************************************************
020700 0000-MAINLINE.
020800
020900     PERFORM 1000-INICIO
021000        THRU 1000-INICIO-EXIT
021100
021200     PERFORM 2000-PODA
021300        THRU 2000-PODA-EXIT
021400
021500     PERFORM 3000-ENFRIAMIENTO
021600        THRU 3000-ENFRIAMIENTO-EXIT
021700
021800     PERFORM 4000-PUBLICA
021900        THRU 4000-PUBLICA-EXIT
022000
022100     PERFORM 5000-FIN.
022200
022300******************************************************************
022400*                         1000-INICIO                           *
022500******************************************************************
022600 1000-INICIO.
022700
022800     ADD 1                               TO WS-VECES-LLAMADO
022900     MOVE PARM-AHORA                    TO WS-AHORA
023000     INITIALIZE WS-RETORNO-01
023100     INITIALIZE WS-CONTADORES
023200     SET RET0-88-OK                      TO TRUE
023300     MOVE CT-RUTINA                       TO RET0-PROGRAMA
023400
023500     OPEN OUTPUT MANIFIESTO-SAL.
023600
023700 1000-INICIO-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100*                     2000-PODA (motor de poda)                 *
024200******************************************************************
024300 2000-PODA.
024400
024500     PERFORM 2100-BORRA-EXPIRADOS
024600        THRU 2100-BORRA-EXPIRADOS-EXIT
024700
024800     PERFORM 2200-BORRA-ENFRIADOS
024900        THRU 2200-BORRA-ENFRIADOS-EXIT.
025000
025100 2000-PODA-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500*                  2100-BORRA-EXPIRADOS                         *
025600*  BORRA LAS LINEAS FUERA DE ENFRIAMIENTO CUYA VENTANA DE        *
025700*  ACTIVIDAD YA CERRO (LAST-ACTIVE + ACTIVE-TIME <= AHORA).      *
025800******************************************************************
025900 2100-BORRA-EXPIRADOS.
026000
026100     EXEC SQL
026200        DELETE FROM NEOSB36.CACH01
026300         WHERE COOLDOWN_EXPIRY = 0
026400           AND LAST_ACTIVE + :CT-ACTIVE-TIME <= :WS-AHORA
026500     END-EXEC
026600
026700     MOVE SQLCODE                          TO SW-SQLCODE
026800
026900     EVALUATE TRUE
027000         WHEN SQLCODE-88-OK
027100              MOVE SQLERRD(3)                TO WS-POD-EXPIRADOS
027200              DISPLAY 'PRUNED ' WS-POD-EXPIRADOS-ED
027300                      ' EXPIRED RECORDS'
027400         WHEN SQLCODE-88-NOTFND
027500              MOVE ZERO                      TO WS-POD-EXPIRADOS
027600         WHEN OTHER
027700              PERFORM 9800-ABEND-DB2
027800                 THRU 9800-ABEND-DB2-EXIT
027900     END-EVALUATE.
028000
028100 2100-BORRA-EXPIRADOS-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500*                  2200-BORRA-ENFRIADOS                         *
028600*  BORRA LAS LINEAS CUYO ENFRIAMIENTO YA SE COMPLETO. NO VUELVEN *
028700*  A LA BOLSA DE ELEGIBLES, SE DAN DE BAJA DEFINITIVAMENTE.      *
028800******************************************************************
028900 2200-BORRA-ENFRIADOS.
029000
029100     EXEC SQL
029200        DELETE FROM NEOSB36.CACH01
029300         WHERE COOLDOWN_EXPIRY <> 0
029400           AND COOLDOWN_EXPIRY <= :WS-AHORA
029500     END-EXEC
029600
029700     MOVE SQLCODE                          TO SW-SQLCODE
029800
029900     EVALUATE TRUE
030000         WHEN SQLCODE-88-OK
030100              MOVE SQLERRD(3)                TO WS-POD-ENFRIADOS
030200              DISPLAY 'PRUNED ' WS-POD-ENFRIADOS-ED
030300                      ' RECORDS WHO HAVE COMPLETED COOLDOWN'
030400         WHEN SQLCODE-88-NOTFND
030500              MOVE ZERO                      TO WS-POD-ENFRIADOS
030600         WHEN OTHER
030700              PERFORM 9800-ABEND-DB2
030800                 THRU 9800-ABEND-DB2-EXIT
030900     END-EVALUATE.
031000
031100 2200-BORRA-ENFRIADOS-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500*               3000-ENFRIAMIENTO (motor de enfriamiento)       *
031600******************************************************************
031700 3000-ENFRIAMIENTO.
031800
031900     PERFORM 3100-CUENTA-ELEGIBLES
032000        THRU 3100-CUENTA-ELEGIBLES-EXIT
032100
032200     IF WS-ELEGIBLES-ANTES > CT-MANIFEST-SIZE
032300        PERFORM 3200-ENFRIA-TASKEADOS
032400           THRU 3200-ENFRIA-TASKEADOS-EXIT
032500        PERFORM 3300-LIBERA-ENFRIAMIENTO
032600           THRU 3300-LIBERA-ENFRIAMIENTO-EXIT
032700     END-IF.
032800
032900 3000-ENFRIAMIENTO-EXIT.
033000     EXIT.
033100
033200 3100-CUENTA-ELEGIBLES.
033300
033400     EXEC SQL
033500        SELECT COUNT(*)
033600          INTO :WS-ELEGIBLES-ANTES
033700          FROM NEOSB36.CACH01
033800         WHERE COOLDOWN_EXPIRY = 0
033900           AND LAST_ACTIVE + :CT-ACTIVE-TIME >= :WS-AHORA
034000     END-EXEC
034100
034200     MOVE SQLCODE                           TO SW-SQLCODE
034300
034400     IF NOT SQLCODE-88-OK
034500        PERFORM 9800-ABEND-DB2
034600           THRU 9800-ABEND-DB2-EXIT
034700     END-IF.
034800
034900 3100-CUENTA-ELEGIBLES-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300*                 3200-ENFRIA-TASKEADOS                         *
035400*  SOLO LAS LINEAS YA TASKEADAS (TASKED-TIME DISTINTO DE CERO)   *
035500*  ENTRAN EN ENFRIAMIENTO; UNA LINEA NUNCA TASKEADA NO SE        *
035600*  ENFRIA AUNQUE LA CACHE ESTE SOBREDIMENSIONADA.                *
035700******************************************************************
035800 3200-ENFRIA-TASKEADOS.
035900
036000     EXEC SQL
036100        UPDATE NEOSB36.CACH01
036200           SET COOLDOWN_EXPIRY = :WS-AHORA + :CT-COOLDOWN-TIME
036300         WHERE TASKED_TIME <> 0
036400     END-EXEC
036500
036600     MOVE SQLCODE                           TO SW-SQLCODE
036700
036800     IF NOT SQLCODE-88-OK AND NOT SQLCODE-88-NOTFND
036900        PERFORM 9800-ABEND-DB2
037000           THRU 9800-ABEND-DB2-EXIT
037100     END-IF.
037200
037300 3200-ENFRIA-TASKEADOS-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700*               3300-LIBERA-ENFRIAMIENTO                        *
037800*  UNA LINEA EN ENFRIAMIENTO QUE TODAVIA ESTA DENTRO DE SU       *
037900*  VENTANA DE ACTIVIDAD SE LIBERA DE INMEDIATO (SE "REGRESA" AL  *
038000*  GRUPO DE ELEGIBLES), EN VEZ DE ESPERAR A QUE EXPIRE.          *
038100******************************************************************
038200 3300-LIBERA-ENFRIAMIENTO.
038300
038400     EXEC SQL
038500        UPDATE NEOSB36.CACH01
038600           SET COOLDOWN_EXPIRY = 0
038700         WHERE COOLDOWN_EXPIRY <> 0
038800           AND LAST_ACTIVE + :CT-ACTIVE-TIME > :WS-AHORA
038900     END-EXEC
039000
039100     MOVE SQLCODE                           TO SW-SQLCODE
039200
039300     IF NOT SQLCODE-88-OK AND NOT SQLCODE-88-NOTFND
039400        PERFORM 9800-ABEND-DB2
039500           THRU 9800-ABEND-DB2-EXIT
039600     END-IF.
039700
039800 3300-LIBERA-ENFRIAMIENTO-EXIT.
039900     EXIT.
040000
040100******************************************************************
040200*          4000-PUBLICA (seleccion, recorte y escritura)        *
040300******************************************************************
040400 4000-PUBLICA.
040500
040600     PERFORM 4050-CUENTA-FINAL
040700        THRU 4050-CUENTA-FINAL-EXIT
040800
040900     PERFORM 4060-CALCULA-PUBLICADOS
041000        THRU 4060-CALCULA-PUBLICADOS-EXIT
041100
041200     PERFORM 4500-ENCABEZADO
041300        THRU 4500-ENCABEZADO-EXIT
041400
041500     MOVE ZERO                               TO WS-ESCRITOS
041600
041700     EXEC SQL
041800        OPEN CSR-ELEGIBLES
041900     END-EXEC
042000
042100     MOVE SQLCODE                             TO SW-SQLCODE
042200
042300     IF NOT SQLCODE-88-OK
042400        PERFORM 9800-ABEND-DB2
042500           THRU 9800-ABEND-DB2-EXIT
042600     END-IF
042700
042800     PERFORM 4100-LEE-ELEGIBLE
042900        THRU 4100-LEE-ELEGIBLE-EXIT
043000       UNTIL SQLCODE-88-NOTFND
043100          OR WS-ESCRITOS EQUAL WS-PUBLICADOS
043200
043300     EXEC SQL
043400        CLOSE CSR-ELEGIBLES
043500     END-EXEC.
043600
043700 4000-PUBLICA-EXIT.
043800     EXIT.
043900
044000 4050-CUENTA-FINAL.
044100
044200     EXEC SQL
044300        SELECT COUNT(*)
044400          INTO :WS-ELEGIBLES-FINAL
044500          FROM NEOSB36.CACH01
044600         WHERE COOLDOWN_EXPIRY = 0
044700           AND LAST_ACTIVE + :CT-ACTIVE-TIME >= :WS-AHORA
044800     END-EXEC
044900
045000     MOVE SQLCODE                             TO SW-SQLCODE
045100
045200     IF NOT SQLCODE-88-OK
045300        PERFORM 9800-ABEND-DB2
045400           THRU 9800-ABEND-DB2-EXIT
045500     END-IF.
045600
045700 4050-CUENTA-FINAL-EXIT.
045800     EXIT.
045900
046000******************************************************************
046100*               4060-CALCULA-PUBLICADOS                         *
046200*  RECORTE: SI LOS ELEGIBLES SUPERAN EL TAMANO DEL MANIFIESTO,   *
046300*  SE PUBLICAN LOS MAS NUEVOS POR FECHA DE ALTA Y SE AVISA       *
046400*  CUANTOS QUEDARON AFUERA.                                      *
046500******************************************************************
046600 4060-CALCULA-PUBLICADOS.
046700
046800     IF WS-ELEGIBLES-FINAL > CT-MANIFEST-SIZE
046900        MOVE CT-MANIFEST-SIZE                 TO WS-PUBLICADOS
047000        COMPUTE WS-DESCARTADOS =
047100                WS-ELEGIBLES-FINAL - CT-MANIFEST-SIZE
047200        DISPLAY 'CACHE IS STILL OVERSIZED AFTER PRUNING. '
047300                'IGNORING ' WS-DESCARTADOS-ED ' OLDEST RECORDS.'
047400     ELSE
047500        MOVE WS-ELEGIBLES-FINAL                TO WS-PUBLICADOS
047600        MOVE ZERO                              TO WS-DESCARTADOS
047700     END-IF.
047800
047900 4060-CALCULA-PUBLICADOS-EXIT.
048000     EXIT.
048100
048200******************************************************************
048300*                    4100-LEE-ELEGIBLE                          *
048400******************************************************************
048500 4100-LEE-ELEGIBLE.
048600
048700     EXEC SQL
048800        FETCH CSR-ELEGIBLES
048900         INTO :DCLCAC0-PHONE, :DCLCAC0-IP-ADDR, :DCLCAC0-REGION,
049000              :DCLCAC0-GUID, :DCLCAC0-DESCRIPTION,
049100              :DCLCAC0-DATE-CREATED, :DCLCAC0-LAST-ACTIVE,
049200              :DCLCAC0-COOLDOWN-EXPIRY, :DCLCAC0-TASKED-TIME
049300     END-EXEC
049400
049500     MOVE SQLCODE                              TO SW-SQLCODE
049600
049700     EVALUATE TRUE
049800         WHEN SQLCODE-88-OK
049900              PERFORM 4200-ESCRIBE-DETALLE
050000                 THRU 4200-ESCRIBE-DETALLE-EXIT
050100         WHEN SQLCODE-88-NOTFND
050200              CONTINUE
050300         WHEN OTHER
050400              PERFORM 9800-ABEND-DB2
050500                 THRU 9800-ABEND-DB2-EXIT
050600     END-EVALUATE.
050700
050800 4100-LEE-ELEGIBLE-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200*                  4200-ESCRIBE-DETALLE                         *
051300******************************************************************
051400 4200-ESCRIBE-DETALLE.
051500
051600     ADD 1                                     TO WS-ESCRITOS
051700
051800     MOVE DCLCAC0-PHONE                        TO MAND-PHONE
051900     MOVE DCLCAC0-IP-ADDR                      TO MAND-IP-ADDR
052000     MOVE DCLCAC0-REGION                       TO MAND-REGION
052100     MOVE DCLCAC0-GUID                         TO MAND-GUID
052200     MOVE DCLCAC0-DESCRIPTION                  TO MAND-DESCRIPTION
052300     MOVE DCLCAC0-DATE-CREATED                 TO MAND-DATE-CREATED
052400     MOVE DCLCAC0-LAST-ACTIVE                  TO MAND-LAST-ACTIVE
052500     MOVE DCLCAC0-COOLDOWN-EXPIRY            TO MAND-COOLDOWN-EXPIRY
052600     MOVE WS-AHORA                            TO MAND-TASKED-TIME
052700
052800     SET MAN0-88-DETAIL                        TO TRUE
052900     WRITE WS-REG-MANIFIESTO
053000
053100     PERFORM 4300-MARCA-TASKEADO
053200        THRU 4300-MARCA-TASKEADO-EXIT.
053300
053400 4200-ESCRIBE-DETALLE-EXIT.
053500     EXIT.
053600
053700******************************************************************
053800*                 4300-MARCA-TASKEADO                           *
053900******************************************************************
054000 4300-MARCA-TASKEADO.
054100
054200     EXEC SQL
054300        UPDATE NEOSB36.CACH01
054400           SET TASKED_TIME = :WS-AHORA
054500         WHERE PHONE = :DCLCAC0-PHONE
054600     END-EXEC
054700
054800     MOVE SQLCODE                              TO SW-SQLCODE
054900
055000     IF NOT SQLCODE-88-OK
055100        PERFORM 9800-ABEND-DB2
055200           THRU 9800-ABEND-DB2-EXIT
055300     END-IF.
055400
055500 4300-MARCA-TASKEADO-EXIT.
055600     EXIT.
055700
055800******************************************************************
055900*                   4500-ENCABEZADO                             *
056000******************************************************************
056100 4500-ENCABEZADO.
056200
056300     SET MAN0-88-HEADER                         TO TRUE
056400     MOVE WS-PUBLICADOS                          TO MANH-CYCLE-COUNT
056500     MOVE WS-AHORA                               TO MANH-CYCLE-TIME
056600     WRITE WS-REG-MANIFIESTO
056700
056800     DISPLAY 'PUBLISHING MANIFEST WITH ' WS-PUBLICADOS-ED
056900             ' RECORDS.'.
057000
057100 4500-ENCABEZADO-EXIT.
057200     EXIT.
057300
057400******************************************************************
057500*                          5000-FIN                             *
057600******************************************************************
057700 5000-FIN.
057800
057900     IF NE7C-TRAZA-ON
058000        DISPLAY 'NE7C1300 CALL COUNT THIS RUN: ' WS-VECES-LLAMADO
058100     END-IF
058200
058300     CLOSE MANIFIESTO-SAL
058400
058500     GOBACK.
058600
058700******************************************************************
058800*                      9800-ABEND-DB2                           *
058900******************************************************************
059000 9800-ABEND-DB2.
059100
059200     SET RET0-88-ERR-DB2                        TO TRUE
059300     MOVE CT-RUTINA                              TO RET0-PROGRAMA
059400     MOVE SQLCODE                                 TO RET0-SQLCODE
059500     MOVE SQLERRMC                                TO RET0-SQLERRMC
059600     MOVE CT-TABLA-CACHE                          TO RET0-TABLENAME
059700
059800     CLOSE MANIFIESTO-SAL
059900
060000     GOBACK.
060100
060200 9800-ABEND-DB2-EXIT.
060300     EXIT.
