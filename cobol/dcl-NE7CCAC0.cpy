000100******************************************************************
000200* DCLGEN TABLE(NEOSB36.CACH01)                                   *
000300*        LANGUAGE(COBOL)                                         *
000400*        QUOTE                                                   *
000500* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000600*                                                                *
000700* MANTENIMIENTO                                                  *
000800* 14/04/1986 gforrich   Version inicial - tabla de lineas        *
000900*                       activas de la central.                  *
001000* 08/09/1995 ecampos    Alta de IP_ADDR/DESCRIPTION.             *
001100* 15/03/2001 MIBARRA    Alta de COOLDOWN_EXPIRY/TASKED_TIME,     *
001200*                       soporte de enfriamiento del manifiesto.  *
001300* 09/07/2004 gforrich   Alta de SEQ_NO, desempate de orden por   *
001400*                       fecha de alta (insercion) al publicar.   *
001500******************************************************************
001600     EXEC SQL DECLARE NEOSB36.CACH01 TABLE
001700     ( PHONE                          CHAR(20) NOT NULL,
001800       IP_ADDR                        CHAR(15),
001900       REGION                         CHAR(20),
002000       GUID                           CHAR(36),
002100       DESCRIPTION                    CHAR(30),
002200       DATE_CREATED                   DECIMAL(10, 0),
002300       LAST_ACTIVE                    DECIMAL(10, 0),
002400       COOLDOWN_EXPIRY                DECIMAL(10, 0),
002500       TASKED_TIME                    DECIMAL(10, 0),
002600       SEQ_NO                         INTEGER
002700     ) END-EXEC.
002800******************************************************************
002900* COBOL DECLARATION FOR TABLE NEOSB36.CACH01                     *
003000******************************************************************
003100 01  DCLCAC0.
003200     10 DCLCAC0-PHONE                 PIC X(20).
003300     10 DCLCAC0-IP-ADDR               PIC X(15).
003400     10 DCLCAC0-REGION                PIC X(20).
003500     10 DCLCAC0-GUID                  PIC X(36).
003600     10 DCLCAC0-DESCRIPTION           PIC X(30).
003700     10 DCLCAC0-DATE-CREATED          PIC 9(10).
003800     10 DCLCAC0-LAST-ACTIVE           PIC 9(10).
003900     10 DCLCAC0-COOLDOWN-EXPIRY       PIC 9(10).
004000     10 DCLCAC0-TASKED-TIME           PIC 9(10).
004100     10 DCLCAC0-SEQ-NO                PIC S9(09) USAGE COMP.
004200******************************************************************
004300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 10      *
004400* THE LENGHT OF RECORDS DESCRIGER IS 166                        *
004500******************************************************************
