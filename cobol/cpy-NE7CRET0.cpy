000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CRET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA INFORMACION DE         *
000600*               RESULTADO Y BITACORA DEL MONITOR DE CACHE DE     *
000700*               CLIENTES ACTIVOS Y SU PUBLICADOR DE MANIFIESTO.  *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 160 POSICIONES.                           *
001200*           PREFIJO  : RET0.                                     *
001300*                                                                *
001400* MANTENIMIENTO                                                  *
001500* 14/04/1986 gforrich   Version inicial.                         *
001600* 01/12/1998 MIBARRA    Certificacion Y2K - revisados los        *
001700*                       campos de fecha, sin cambios requeridos. *
001800* 15/03/2001 MIBARRA    Alta de contadores de poda y de aviso    *
001900*                       de manifiesto sobredimensionado.         *
002000* 09/07/2004 gforrich   Alta de bloque de bitacora DB2 (SQLCA)   *
002100*                       para abends de INSERT/UPDATE/DELETE.    *
002200******************************************************************
002300
002400     05  NE7CRET0.
002500         10  RET0-COD-RET                      PIC X(02).
002600             88  RET0-88-OK                           VALUE '00'.
002700             88  RET0-88-COD-AVISO                    VALUE '10'.
002800             88  RET0-88-COD-ERROR                    VALUE '20'.
002900             88  RET0-88-ERR-DB2                       VALUE '98'.
003000
003100         10  RET0-PROGRAMA                     PIC  X(08).
003200
003300         10  RET0-COD-MENSAJE                  PIC  X(07).
003400
003500         10  RET0-VAR1-ERROR                   PIC  X(20).
003600
003700         10  RET0-VAR2-ERROR                   PIC  X(20).
003800
003900         10  RET0-CONTADOR-1                   PIC  S9(07) COMP.
004000
004100         10  RET0-DB2-LOG.
004200             15  RET0-SQLCAID                  PIC  X(08).
004300             15  RET0-SQLCODE                  PIC  S9(09) COMP-3.
004400             15  RET0-SQLERRMC                 PIC  X(70).
004500             15  RET0-TABLENAME                PIC  X(08).
