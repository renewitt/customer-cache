000100******************************************************************
000200* Program name:    NE7C1000                                     *
000300* Original author: gforrich.                                    *
000400*                                                               *
000500* Maintenance Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 14/04/1986 gforrich      Initial version. Reads the exchange  *
000900*                          START/STOP feed and keeps the active-*
001000*                          line cache current.                  *
001100* 08/09/1995 ecampos       Event record widened for IP-ADDR/    *
001200*                          DESCRIPTION (see cpy-NE7CEVT0).       *
001300* 01/12/1998 MIBARRA       Y2K review of this job - no 2-digit  *
001400*                          year fields present. Certified ready.*
001500* 15/03/2001 MIBARRA       Calls NE7C1300 on a 'publish' key and*
001600*                          again at end of file to cut a        *
001700*                          manifest for the dialer (MKTG-0117). *
001800* 09/07/2004 gforrich      Routing key now validated against a  *
001900*                          table instead of three nested IFs;   *
002000*                          UPSI-0 ON traces the table hit.       *
002100* 22/01/2009 ecampos       End-of-job now logs events-read and  *
002200*                          manifest-cycle counts for operations.*
002300* 19/08/2013 PRAMIREZ     Dispatch to NE7C1300/NE7C1100 now     *
002400*                         driven by the routing-key table lookup*
002500*                         (WS-CLAVE-POS) instead of testing     *
002600*                         EVT0-88-PUBLISH directly.             *
002700* 26/08/2013 PRAMIREZ     Added standalone WS-PGM-RELEASE and    *
002800*                         WS-LINEAS-TRAZA for run-to-run trace.  *
002900******************************************************************
003000*                                                               *
003100*          I D E N T I F I C A T I O N  D I V I S I O N         *
003200*                                                               *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  NE7C1000.
003600 AUTHOR. GUILLERMO FORRICH.
003700 INSTALLATION. IBM Z/OS.
003800 DATE-WRITTEN. 14/04/1986.
003900 DATE-COMPILED. 26/08/2013.
004000 SECURITY. CONFIDENTIAL.
004100******************************************************************
004200*                                                               *
004300*   NE7C1000 - CONTROL PRINCIPAL DEL MONITOR DE LINEAS ACTIVAS. *
004400*   LEE EL ARCHIVO DE EVENTOS DE LA CENTRAL (START/STOP) EN     *
004500*   ORDEN DE LLEGADA, LLAMA A NE7C1100 PARA MANTENER LA CACHE   *
004600*   Y A NE7C1300 PARA PUBLICAR EL MANIFIESTO DE CAMPANA CUANDO  *
004700*   LLEGA UNA CLAVE 'publish' O AL LLEGAR A FIN DE ARCHIVO.     *
004800*                                                               *
004900******************************************************************
005000*                                                               *
005100*             E N V I R O N M E N T   D I V I S I O N           *
005200*                                                               *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-3090.
005800 OBJECT-COMPUTER. IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS NE7C-ALPHA-CLASS IS 'A' THRU 'Z'
006200     UPSI-0 ON STATUS IS NE7C-TRAZA-ON
006300            OFF STATUS IS NE7C-TRAZA-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT EVENTO-ENT      ASSIGN TO NE7CEVIN
006800            ORGANIZATION IS SEQUENTIAL
006900            ACCESS MODE IS SEQUENTIAL
007000            FILE STATUS IS WS-FS-EVENTO.
007100******************************************************************
007200*                                                               *
007300*                      D A T A   D I V I S I O N                *
007400*                                                               *
007500******************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  EVENTO-ENT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORD CONTAINS 150 CHARACTERS.
008400 01  WS-REG-EVENTO.
008500     COPY NE7CEVT0.
008600
008700 WORKING-STORAGE SECTION.
008800
008900******************************************************************
009000*                  ITEMS SUELTOS DE CONTROL.                    *
009100******************************************************************
009200 77  WS-PGM-RELEASE                PIC X(06) VALUE '13.230'.
009300 77  WS-LINEAS-TRAZA                PIC 9(05) COMP VALUE ZERO.
009400******************************************************************
009500*                    DEFINICION DE CONSTANTES.                  *
009600******************************************************************
009700 01  CT-CONSTANTES.
009800     05 CT-RUTINA                  PIC X(08) VALUE 'NE7C1000'.
009900     05 CT-PGM-CRUD                PIC X(08) VALUE 'NE7C1100'.
010000     05 CT-PGM-MANIFIESTO          PIC X(08) VALUE 'NE7C1300'.
010100
010200 01  WS-FS-EVENTO                  PIC X(02).
010300
010400******************************************************************
010500*                    DEFINICION DE SWITCHES.                    *
010600******************************************************************
010700 01  SW-FIN-ARCHIVO-AREA.
010800     05 SW-FIN-ARCHIVO             PIC X(01) VALUE 'N'.
010900        88 SW-88-FIN-SI                       VALUE 'S'.
011000        88 SW-88-FIN-NO                       VALUE 'N'.
011100
011200 01  SW-ENCONTRADO-AREA.
011300     05 SW-ENCONTRADO              PIC X(01) VALUE 'N'.
011400        88 SW-88-ENCONTRADO                   VALUE 'S'.
011500        88 SW-88-NO-ENCONTRADO                VALUE 'N'.
011600
011700******************************************************************
011800*   TABLA DE CLAVES DE RUTEO VALIDAS - POSICION 1=start,         *
011900*   2=stop, 3=publish. CUALQUIER OTRA CLAVE QUEDA SIN POSICION   *
012000*   Y SE PASA A NE7C1100, QUE LA RECHAZA CON SU PROPIO AVISO.    *
012100******************************************************************
012200 01  WS-CLAVE-LISTA.
012300     05 WS-CLAVE-START              PIC X(10) VALUE 'start     '.
012400     05 WS-CLAVE-STOP               PIC X(10) VALUE 'stop      '.
012500     05 WS-CLAVE-PUBLISH            PIC X(10) VALUE 'publish   '.
012600 01  WS-CLAVE-TABLA REDEFINES WS-CLAVE-LISTA.
012700     05 WS-CLAVE-TB OCCURS 3 TIMES
012800                                   PIC X(10).
012900
013000 01  WS-INDICES.
013100     05 WS-IDX                      PIC 9(03) COMP.
013200     05 WS-CLAVE-POS                PIC 9(03) COMP.
013300
013400******************************************************************
013500*                  CONTADORES DE FIN DE CORRIDA.                *
013600******************************************************************
013700 01  WS-CONTADORES.
013800     05 WS-EVENTOS-LEIDOS           PIC 9(07) COMP.
013900     05 WS-CICLOS-MANIFIESTO        PIC 9(07) COMP.
014000 01  WS-CONTADORES-ED REDEFINES WS-CONTADORES.
014100     05 WS-EVENTOS-LEIDOS-ED        PIC Z(06)9.
014200     05 WS-CICLOS-MANIFIESTO-ED     PIC Z(06)9.
014300
014400******************************************************************
014500*            RELOJ DE CORRIDA - TOMADO DEL EVENTO ACTUAL, NO    *
014600*            DEL RELOJ DEL SISTEMA, PARA QUE LA CORRIDA SEA     *
014700*            REPRODUCIBLE.                                      *
014800******************************************************************
014900 01  WS-RELOJ.
015000     05 WS-AHORA                    PIC 9(10) VALUE ZERO.
015100 01  WS-RELOJ-ED REDEFINES WS-RELOJ.
015200     05 WS-AHORA-ED                 PIC Z(09)9.
015300
015400******************************************************************
015500*          AREA DE RETORNO COMPARTIDA CON LOS SUBPROGRAMAS      *
015600******************************************************************
015700 01  WS-RETORNO.
015800     COPY NE7CRET0.
015900
016000******************************************************************
016100*                                                               *
016200*              P R O C E D U R E   D I V I S I O N              *
016300*                                                               *
016400******************************************************************
016500 PROCEDURE DIVISION.
016600
016700******************************************************************
016800*                        0000-MAINLINE                          *
016900******************************************************************
017000 0000-MAINLINE.
017100
017200     PERFORM 1000-INICIO
017300        THRU 1000-INICIO-EXIT
017400
017500     PERFORM 2000-PROCESA-ARCHIVO
017600        THRU 2000-PROCESA-ARCHIVO-EXIT
017700       UNTIL SW-88-FIN-SI
017800
017900     PERFORM 8000-CICLO-FINAL
018000        THRU 8000-CICLO-FINAL-EXIT
018100
018200     PERFORM 9000-FIN.
018300
018400******************************************************************
018500*                         1000-INICIO                           *
018600******************************************************************
018700 1000-INICIO.
018800
018900     DISPLAY 'NE7C1000 RELEASE ' WS-PGM-RELEASE ' STARTING'
019000     OPEN INPUT EVENTO-ENT
019100
019200     IF WS-FS-EVENTO NOT EQUAL '00'
019300        DISPLAY 'ERROR ABRIENDO ARCHIVO NE7CEVIN. FILE STATUS='
019400                WS-FS-EVENTO
019500        PERFORM 9000-FIN
019600     END-IF
019700
019800     INITIALIZE WS-CONTADORES
019900     SET SW-88-FIN-NO                    TO TRUE
020000
020100     PERFORM 2100-LEE-EVENTO
020200        THRU 2100-LEE-EVENTO-EXIT.
020300
020400 1000-INICIO-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800*                   2000-PROCESA-ARCHIVO                        *
020900******************************************************************
021000 2000-PROCESA-ARCHIVO.
021100
021200     ADD 1                                TO WS-EVENTOS-LEIDOS
021300     MOVE EVT0-EVENT-TIME                  TO WS-AHORA
021400
021500     PERFORM 2050-BUSCA-CLAVE
021600        THRU 2050-BUSCA-CLAVE-EXIT
021700
021800     EVALUATE WS-CLAVE-POS
021900         WHEN 3
022000              PERFORM 2300-DISPARA-MANIFIESTO
022100                 THRU 2300-DISPARA-MANIFIESTO-EXIT
022200         WHEN OTHER
022300              PERFORM 2200-LLAMA-NE7C1100
022400                 THRU 2200-LLAMA-NE7C1100-EXIT
022500     END-EVALUATE
022600
022700     PERFORM 2100-LEE-EVENTO
022800        THRU 2100-LEE-EVENTO-EXIT.
022900
023000 2000-PROCESA-ARCHIVO-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400*                    2050-BUSCA-CLAVE                           *
023500******************************************************************
023600 2050-BUSCA-CLAVE.
023700
023800     MOVE ZERO                             TO WS-CLAVE-POS
023900     SET SW-88-NO-ENCONTRADO               TO TRUE
024000
024100     PERFORM 2055-COMPARA-CLAVE
024200        THRU 2055-COMPARA-CLAVE-EXIT
024300       VARYING WS-IDX FROM 1 BY 1
024400         UNTIL WS-IDX > 3
024500            OR SW-88-ENCONTRADO
024600
024700     IF NE7C-TRAZA-ON
024800        ADD 1                           TO WS-LINEAS-TRAZA
024900        DISPLAY 'TRACE: ROUTING KEY=' EVT0-ROUTING-KEY
025000                ' TABLE POSITION=' WS-CLAVE-POS
025100     END-IF.
025200
025300 2050-BUSCA-CLAVE-EXIT.
025400     EXIT.
025500
025600 2055-COMPARA-CLAVE.
025700
025800     IF EVT0-ROUTING-KEY EQUAL WS-CLAVE-TB (WS-IDX)
025900        SET SW-88-ENCONTRADO              TO TRUE
026000        MOVE WS-IDX                        TO WS-CLAVE-POS
026100     END-IF.
026200
026300 2055-COMPARA-CLAVE-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700*                     2100-LEE-EVENTO                           *
026800******************************************************************
026900 2100-LEE-EVENTO.
027000
027100     READ EVENTO-ENT
027200         AT END
027300            SET SW-88-FIN-SI               TO TRUE
027400     END-READ.
027500
027600 2100-LEE-EVENTO-EXIT.
027700     EXIT.
027800
027900******************************************************************
028000*                   2200-LLAMA-NE7C1100                         *
028100*  DESPACHA EL EVENTO AL MANTENEDOR DE LA CACHE. CUALQUIER       *
028200*  CLAVE QUE NO SEA 'start'/'stop' LLEGA TAMBIEN HASTA AQUI Y    *
028300*  NE7C1100 LA RECHAZA CON SU PROPIO MENSAJE.                   *
028400******************************************************************
028500 2200-LLAMA-NE7C1100.
028600
028700     INITIALIZE WS-RETORNO
028800
028900     CALL 'NE7C1100' USING WS-REG-EVENTO WS-RETORNO
029000
029100     IF RET0-88-ERR-DB2
029200        DISPLAY 'DB2 ABEND IN ' CT-PGM-CRUD
029300                ' SQLCODE=' RET0-SQLCODE
029400        PERFORM 9000-FIN
029500     END-IF.
029600
029700 2200-LLAMA-NE7C1100-EXIT.
029800     EXIT.
029900
030000******************************************************************
030100*                 2300-DISPARA-MANIFIESTO                       *
030200******************************************************************
030300 2300-DISPARA-MANIFIESTO.
030400
030500     ADD 1                                  TO WS-CICLOS-MANIFIESTO
030600     INITIALIZE WS-RETORNO
030700
030800     CALL 'NE7C1300' USING WS-AHORA WS-RETORNO
030900
031000     IF RET0-88-ERR-DB2
031100        DISPLAY 'DB2 ABEND IN ' CT-PGM-MANIFIESTO
031200                ' SQLCODE=' RET0-SQLCODE
031300        PERFORM 9000-FIN
031400     END-IF.
031500
031600 2300-DISPARA-MANIFIESTO-EXIT.
031700     EXIT.
031800
031900******************************************************************
032000*                   8000-CICLO-FINAL                            *
032100*  EL FIN DE ARCHIVO TAMBIEN DISPARA UN CICLO DE MANIFIESTO,     *
032200*  AUNQUE EL ULTIMO EVENTO LEIDO NO HAYA SIDO 'publish'.         *
032300******************************************************************
032400 8000-CICLO-FINAL.
032500
032600     PERFORM 2300-DISPARA-MANIFIESTO
032700        THRU 2300-DISPARA-MANIFIESTO-EXIT.
032800
032900 8000-CICLO-FINAL-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*                          9000-FIN                             *
033400******************************************************************
033500 9000-FIN.
033600
033700     CLOSE EVENTO-ENT
033800
033900     DISPLAY 'NE7C1000 EVENTS READ.......: ' WS-EVENTOS-LEIDOS-ED
034000     DISPLAY 'NE7C1000 MANIFEST CYCLES....: '
034100             WS-CICLOS-MANIFIESTO-ED
034200     DISPLAY 'NE7C1000 TRACE LINES WRITTEN: ' WS-LINEAS-TRAZA
034300
034400     STOP RUN.
